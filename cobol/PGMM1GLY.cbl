000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMM1GLY.
000300 AUTHOR. R. FERNANDEZ.
000400 INSTALLATION. LABORATORIO DE PROTEOMICA - CPD GLI.
000500 DATE-WRITTEN. 09/12/1993.
000600 DATE-COMPILED.
000700 SECURITY.  USO INTERNO - AREA SISTEMAS DEL LABORATORIO.
000800******************************************************************
000900*      PROG-0096 - FUSION DE PROTEOFORMAS POR PROTEINA           *
001000*      ==========================================================*
001100*  - RELEE EL ARCHIVO DE CONTADORES (DDCONTA) PARA CONOCER LAS   *
001200*    PROTEINAS Y SU ORDEN DE AGRUPAMIENTO.                       *
001300*  - POR CADA PROTEINA, RELEE SU DETALLE YA DEPURADO (SALIDA DE  *
001400*    PGMD1GLY) Y AGREGA UNA LINEA AL ARCHIVO CONSOLIDADO POR     *
001500*    CADA LINEA DE DETALLE, CON LOS ESPACIOS FINALES DE LA LISTA *
001600*    DE SITIOS RECORTADOS.                                      *
001700*  DEBE CORRERSE DESPUES DE PGMD1GLY. ES EL ULTIMO PROGRAMA DEL  *
001800*    LOTE DE GENERACION DE PROTEOFORMAS.                        *
001900******************************************************************
002000*----  HISTORIAL DE CAMBIOS  ------------------------------------
002100* 09/12/1993 RFF PROG-0096  ALTA DEL PROGRAMA.                    PROG0096
002200* 17/05/1994 RFF PROG-0121  SE ELIMINAN LOS BLANCOS FINALES DE    PROG0121
002300*                           LA LISTA DE SITIOS ANTES DE GRABAR
002400*                           (ANTES QUEDABA EL RELLENO COMPLETO
002500*                           DE 2652 POSICIONES).
002600* 06/09/1998 JCP PROG-0265  *** AJUSTE Y2K ***  SE INCORPORA      PROG0265
002700*                           CALL A PGMRUFEC PARA EL SELLO DE
002800*                           FECHA DE CORRIDA DEL LISTADO.
002900*------------------------------------------------------------------
003000
003100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT CONTADOR ASSIGN TO DDCONTA
004100     ORGANIZATION IS LINE SEQUENTIAL
004200     FILE STATUS  IS FS-CONTADOR.
004300
004400     SELECT DETALLE  ASSIGN TO WS-ARCH-DETALLE
004500     ORGANIZATION IS LINE SEQUENTIAL
004600     FILE STATUS  IS FS-DETALLE.
004700
004800     SELECT FUSION   ASSIGN TO DDFUSION
004900     ORGANIZATION IS LINE SEQUENTIAL
005000     FILE STATUS  IS FS-FUSION.
005100
005200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005300 DATA DIVISION.
005400 FILE SECTION.
005500
005600 FD  CONTADOR
005700     RECORDING MODE IS F.
005800 01  REG-CONTADOR                 PIC X(34).
005900
006000 FD  DETALLE
006100     RECORDING MODE IS F.
006200 01  REG-DETALLE                  PIC X(2736).
006300
006400 FD  FUSION
006500     RECORDING MODE IS F.
006600 01  REG-FUSION                   PIC X(2752).
006700
006800 WORKING-STORAGE SECTION.
006900*=======================*
007000
007100*----------- LIMITES DE TABLA --------------------------------
007200 01  CT-LIMITES.
007300     05  CT-MAX-PROTEINAS      PIC 9(3) COMP    VALUE 500.
007400     05  CT-MAX-TOKENS         PIC 9(3) COMP    VALUE 100.
007500
007600*----------- ARCHIVOS -----------------------------------------
007700 77  FS-CONTADOR               PIC XX     VALUE SPACES.
007800 77  FS-DETALLE                PIC XX     VALUE SPACES.
007900 77  FS-FUSION                 PIC XX     VALUE SPACES.
008000 77  WS-STATUS-FIN             PIC X.
008100     88  WS-FIN-LECTURA                   VALUE 'Y'.
008200     88  WS-NO-FIN-LECTURA                VALUE 'N'.
008300 77  WS-ARCH-DETALLE           PIC X(60)  VALUE SPACES.
008400 77  WS-PRIMERA-LINEA          PIC X      VALUE 'S'.
008500     88  ES-ENCABEZADO                    VALUE 'S'.
008600
008700*----------- PROTEINAS (ORDEN DE AGRUPAMIENTO, DESDE DDCONTA) ---
008800 01  WS-PROTEIN-TABLE OCCURS 500 TIMES
008900                             INDEXED BY WS-PX.
009000     05  WS-PROT-ID              PIC X(20).
009100 77  WS-PROT-CANT              PIC 9(3) COMP     VALUE ZEROES.
009200
009300*----------- LARGO EFECTIVO DE LA LISTA DE SITIOS (RECORTE) -----
009400 77  WS-LARGO-SITIOS           PIC 9(4) COMP     VALUE ZEROES.
009500
009600*----------- ENCABEZADO DEL ARCHIVO FUSIONADO -------------------
009700 01  WS-MRG-ENCABEZADO         PIC X(2752)
009800           VALUE 'protein,proteoform_id,glycosylation_sites'.
009900
010000*----------- FECHA DE CORRIDA (CALL PGMRUFEC) --------------------
010100 01  WS-FECHA-CORRIDA.
010200     05  WS-FC-SIGLO           PIC 99.
010300     05  WS-FC-ANIO            PIC 99.
010400     05  WS-FC-MES             PIC 99.
010500     05  WS-FC-DIA             PIC 99.
010600     05  WS-FC-EDITADA         PIC X(10).
010700 01  WS-FECHA-8 REDEFINES WS-FECHA-CORRIDA.
010800     05  WS-F8-AAAAMMDD        PIC 9(8).
010900     05  FILLER                PIC X(10).
011000
011100*////   COPYS  //////////////////////////////////////////////////
011200     COPY CPGLYPRM.
011300     COPY CPPFDET.
011400     COPY CPPFCNT.
011500     COPY CPPFMRG.
011600
011700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
011800 PROCEDURE DIVISION.
011900
012000 MAIN-PROGRAM-I.
012100
012200     PERFORM 1000-INICIO-I         THRU 1000-INICIO-F
012300     PERFORM 2000-CARGA-PROTEINA-I THRU 2000-CARGA-PROTEINA-F
012400             UNTIL WS-FIN-LECTURA
012500     CLOSE CONTADOR
012600
012700     PERFORM 3000-ABRE-FUSION-I THRU 3000-ABRE-FUSION-F
012800
012900     PERFORM 4000-PROCESA-PROTEINA-I THRU 4000-PROCESA-PROTEINA-F
013000        VARYING WS-PX FROM 1 BY 1
013100        UNTIL WS-PX > WS-PROT-CANT
013200
013300     CLOSE FUSION
013400
013500     PERFORM 9999-FINAL-I THRU 9999-FINAL-F.
013600
013700 MAIN-PROGRAM-F. GOBACK.
013800
013900
014000*-------------------------------------------------------------
014100 1000-INICIO-I.
014200
014300     CALL 'PGMRUFEC' USING WS-FECHA-CORRIDA
014400     DISPLAY '==============================================='
014500     DISPLAY 'PGMM1GLY - FUSION DE PROTEOFORMAS - '
014600              WS-FC-EDITADA
014700     DISPLAY '==============================================='
014800
014900     SET WS-NO-FIN-LECTURA TO TRUE
015000     MOVE 'S' TO WS-PRIMERA-LINEA
015100     MOVE ZEROES TO WS-PROT-CANT
015200
015300     OPEN INPUT CONTADOR
015400     IF FS-CONTADOR IS NOT EQUAL '00' THEN
015500        DISPLAY '* ERROR EN OPEN CONTADOR = ' FS-CONTADOR
015600        MOVE 9999 TO RETURN-CODE
015700        SET WS-FIN-LECTURA TO TRUE
015800     END-IF.
015900
016000 1000-INICIO-F. EXIT.
016100
016200
016300*-------------------------------------------------------------
016400 2000-CARGA-PROTEINA-I.
016500
016600     READ CONTADOR INTO CNT-LINEA-CONTADOR
016700
016800     EVALUATE FS-CONTADOR
016900        WHEN '00'
017000           IF ES-ENCABEZADO THEN
017100              MOVE 'N' TO WS-PRIMERA-LINEA
017200           ELSE
017300              ADD 1 TO WS-PROT-CANT
017400              MOVE CNT-PROTEINA TO WS-PROT-ID (WS-PROT-CANT)
017500           END-IF
017600        WHEN '10'
017700           SET WS-FIN-LECTURA TO TRUE
017800        WHEN OTHER
017900           DISPLAY '*ERROR EN LECTURA CONTADOR : ' FS-CONTADOR
018000           SET WS-FIN-LECTURA TO TRUE
018100     END-EVALUATE.
018200
018300 2000-CARGA-PROTEINA-F. EXIT.
018400
018500
018600*-------------------------------------------------------------
018700 3000-ABRE-FUSION-I.
018800
018900     OPEN OUTPUT FUSION
019000     IF FS-FUSION IS NOT EQUAL '00' THEN
019100        DISPLAY '* ERROR EN OPEN FUSION = ' FS-FUSION
019200        MOVE 9999 TO RETURN-CODE
019300     ELSE
019400        WRITE REG-FUSION FROM WS-MRG-ENCABEZADO
019500     END-IF.
019600
019700 3000-ABRE-FUSION-F. EXIT.
019800
019900
020000*-------------------------------------------------------------
020100*  AGREGA AL ARCHIVO FUSIONADO EL DETALLE DEPURADO DE UNA
020150*  PROTEINA (WS-PX), LINEA POR LINEA.
020300 4000-PROCESA-PROTEINA-I.
020400
020500     MOVE SPACES TO WS-ARCH-DETALLE
020600     STRING WS-PROT-ID (WS-PX) DELIMITED BY SPACE
020700            '_PROTEOFORMS.TXT' DELIMITED BY SIZE
020800            INTO WS-ARCH-DETALLE
020900     END-STRING
021000
021100     SET WS-NO-FIN-LECTURA TO TRUE
021200
021300     OPEN INPUT DETALLE
021400     IF FS-DETALLE IS NOT EQUAL '00' THEN
021500        DISPLAY '* ERROR EN OPEN DETALLE = ' FS-DETALLE
021600                ' PROTEINA ' WS-PROT-ID (WS-PX)
021700        MOVE 9999 TO RETURN-CODE
021800        SET WS-FIN-LECTURA TO TRUE
021900     END-IF
022000
022100     PERFORM 4100-FUSIONA-LINEA-I THRU 4100-FUSIONA-LINEA-F
022200        UNTIL WS-FIN-LECTURA
022300
022400     CLOSE DETALLE.
022500
022600 4000-PROCESA-PROTEINA-F. EXIT.
022700
022800
022900*-------------------------------------------------------------
023000*  LEE UNA LINEA DE DETALLE Y LA VUELCA AL FORMATO FUSIONADO
023100*  (R4), RECORTANDO LOS BLANCOS FINALES DE LA LISTA DE SITIOS.
023200 4100-FUSIONA-LINEA-I.
023300
023400     READ DETALLE INTO PFD-LINEA-DETALLE
023500
023600     EVALUATE FS-DETALLE
023700        WHEN '00'
023800           PERFORM 4110-ARMA-LINEA-FUSION-I
023900                   THRU 4110-ARMA-LINEA-FUSION-F
024000        WHEN '10'
024100           SET WS-FIN-LECTURA TO TRUE
024200        WHEN OTHER
024300           DISPLAY '*ERROR EN LECTURA DETALLE : ' FS-DETALLE
024400           SET WS-FIN-LECTURA TO TRUE
024500     END-EVALUATE.
024600
024700 4100-FUSIONA-LINEA-F. EXIT.
024800
024900 4110-ARMA-LINEA-FUSION-I.
025000
025100     MOVE SPACES TO MRG-LINEA-FUSION
025200     MOVE WS-PROT-ID (WS-PX)     TO MRG-PROTEINA
025300     MOVE PFD-PROTEOFORMA-ID     TO MRG-PROTEOFORMA-ID
025400
025500     PERFORM 4120-BUSCA-LARGO-SITIOS-I
025600             THRU 4120-BUSCA-LARGO-SITIOS-F
025700
025800     IF WS-LARGO-SITIOS > 0 THEN
025900        MOVE PFD-LINEA-DETALLE (33:WS-LARGO-SITIOS)
026000             TO MRG-SITIOS-GLICOSIL
026100     END-IF
026200
026300     WRITE REG-FUSION FROM MRG-LINEA-FUSION.
026400
026500 4110-ARMA-LINEA-FUSION-F. EXIT.
026600
026700*-------------------------------------------------------------
026800*  UBICA LA ULTIMA POSICION NO BLANCO DE LA TABLA DE TOKENS
026900*  (VISTA COMO TEXTO PLANO, A PARTIR DE LA POSICION 33 DE
027000*  PFD-LINEA-DETALLE) PARA RECORTAR LOS BLANCOS FINALES.
027100 4120-BUSCA-LARGO-SITIOS-I.
027200
027300     MOVE 2700 TO WS-LARGO-SITIOS
027400
027500     PERFORM 4130-RETROCEDE-BLANCO-I THRU 4130-RETROCEDE-BLANCO-F
027600        UNTIL WS-LARGO-SITIOS = 0 OR
027700              PFD-LINEA-DETALLE (32 + WS-LARGO-SITIOS : 1)
027800                 NOT = SPACE.
027900
028000 4120-BUSCA-LARGO-SITIOS-F. EXIT.
028100
028200 4130-RETROCEDE-BLANCO-I.
028300
028400     SUBTRACT 1 FROM WS-LARGO-SITIOS.
028500
028600 4130-RETROCEDE-BLANCO-F. EXIT.
028700
028800
028900*-------------------------------------------------------------
029000 9999-FINAL-I.
029100
029200     DISPLAY 'PGMM1GLY - PROTEINAS FUSIONADAS  : ' WS-PROT-CANT
029300     DISPLAY 'PGMM1GLY - ARCHIVO FUSIONADO GRABADO'
029400     DISPLAY 'PGMM1GLY - FIN DE PROCESO'.
029500
029600 9999-FINAL-F. EXIT.
