000100******************************************************************
000200*    COPY CPGLYIN
000300*    LAYOUT REGISTRO GLICOPEPTIDO - ENTRADA CANONICA DEL LOTE
000400*    ARCHIVO: EL INDICADO POR CP-ARCHIVO-ENTRADA (CPGLYPRM)
000500*    LARGO 83 BYTES - ORGANIZACION LINE SEQUENTIAL
000600*    UN REGISTRO POR PROTEINA/PEPTIDO/SITIO/GLICANO OBSERVADO,
000700*    CAMPOS SEPARADOS POR COMA EN POSICION FIJA (SIN ESPACIOS).
000800*    ENCABEZADO EN LA PRIMERA LINEA DEL ARCHIVO (NO SE LEE COMO
000900*    DATO - VER PARRAFO 1000-INICIO DEL PROGRAMA QUE LA USA).
001000******************************************************************
001100 01  GLI-LINEA-ENTRADA             PIC X(83).
001200 01  REG-GLICOPEPTIDO REDEFINES GLI-LINEA-ENTRADA.
001300     05  GLI-PROTEINA               PIC X(20).
001400     05  FILLER                     PIC X(01) VALUE ','.
001500     05  GLI-PEPTIDO                PIC X(30).
001600     05  FILLER                     PIC X(01) VALUE ','.
001700     05  GLI-SITIO                  PIC 9(05).
001800     05  FILLER                     PIC X(01) VALUE ','.
001900     05  GLI-GLICANO                PIC X(20).
002000     05  FILLER                     PIC X(05) VALUE SPACES.
