000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMG1GLY.
000300 AUTHOR. R. FERNANDEZ.
000400 INSTALLATION. LABORATORIO DE PROTEOMICA - CPD GLI.
000500 DATE-WRITTEN. 18/11/1993.
000600 DATE-COMPILED.
000700 SECURITY.  USO INTERNO - AREA SISTEMAS DEL LABORATORIO.
000800******************************************************************
000900*      PROG-0093 - GENERADOR DE PROTEOFORMAS POR PROTEINA        *
001000*      ==========================================================*
001100*  - LEE EL ARCHIVO CANONICO DE GLICOPEPTIDOS (R1) Y ARMA EN      *
001200*    MEMORIA, POR PROTEINA Y POR PEPTIDO DENTRO DE LA PROTEINA,   *
001300*    EL SITIO DE GLICOSILACION (GANA EL ULTIMO LEIDO) Y EL        *
001400*    CONJUNTO DE GLICANOS DISTINTOS OBSERVADOS.                   *
001500*  - POR CADA PROTEINA ENUMERA EL PRODUCTO CARTESIANO DE LAS      *
001600*    LISTAS DE OPCIONES DE SUS PEPTIDOS (ESTILO ODOMETRO), HASTA  *
001700*    CP-LIMITE-PROTEOFORMAS, Y GRABA UN DETALLE POR PROTEINA.     *
001800*  - GRABA EL ARCHIVO DE CONTADORES DE CONTROL (UNA LINEA POR     *
001900*    PROTEINA) E INFORMA POR CONSOLA EL TOTAL DE CADA PROTEINA.   *
002000*  DEBE CORRERSE DESPUES DE PGMR1GLY (SI EL ORIGEN LO REQUIERE).  *
002100*  EL PASAJE DE DEPURACION DE SITIOS QUEDA EN PGMD1GLY.           *
002200******************************************************************
002300*----  HISTORIAL DE CAMBIOS  ------------------------------------
002400* 18/11/1993 RFF PROG-0093  ALTA DEL PROGRAMA.                    PROG0093
002500* 30/06/1994 RFF PROG-0116  SE AGREGA CONTROL DE CP-LIMITE-       PROG0116
002600*                           PROTEOFORMAS (ANTES ENUMERABA SIN
002700*                           TOPE Y PODIA COLGAR LA CORRIDA CON
002800*                           PROTEINAS DE MUCHOS PEPTIDOS).
002900* 14/03/1995 MAC PROG-0142  CORRIGE ORDEN DE PRIMERA APARICION DE PROG0142
003000*                           GLICANOS (SE ESTABA ORDENANDO EN VEZ
003100*                           DE RESPETAR EL ORDEN DE ENTRADA).
003200* 22/08/1998 JCP PROG-0263  *** AJUSTE Y2K ***  SE INCORPORA      PROG0263
003300*                           CALL A PGMRUFEC PARA EL SELLO DE
003400*                           FECHA DE CORRIDA DEL LISTADO.
003500* 05/10/2001 MAC PROG-0297  SUBE CP-MAX-PROTEINAS DE 200 A 500 Y  PROG0297
003600*                           CP-MAX-GLICANOS DE 20 A 50 POR
003700*                           CRECIMIENTO DEL CATALOGO DE ENTRADA.
003800*------------------------------------------------------------------
003900
004000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT GLYENT   ASSIGN TO DDENTRA
005000     ORGANIZATION IS LINE SEQUENTIAL
005100     FILE STATUS  IS FS-GLYENT.
005200
005300     SELECT DETALLE  ASSIGN TO WS-ARCH-DETALLE
005400     ORGANIZATION IS LINE SEQUENTIAL
005500     FILE STATUS  IS FS-DETALLE.
005600
005700     SELECT CONTADOR ASSIGN TO DDCONTA
005800     ORGANIZATION IS LINE SEQUENTIAL
005900     FILE STATUS  IS FS-CONTADOR.
006000
006100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006200 DATA DIVISION.
006300 FILE SECTION.
006400
006500 FD  GLYENT
006600     RECORDING MODE IS F.
006700 01  REG-GLYENT                   PIC X(83).
006800
006900 FD  DETALLE
007000     RECORDING MODE IS F.
007100 01  REG-DETALLE                  PIC X(2736).
007200
007300 FD  CONTADOR
007400     RECORDING MODE IS F.
007500 01  REG-CONTADOR                 PIC X(34).
007600
007700 WORKING-STORAGE SECTION.
007800*=======================*
007900
008000*----------- LIMITES DE TABLA --------------------------------
008100 01  CT-LIMITES.
008200     05  CT-MAX-PROTEINAS      PIC 9(3) COMP    VALUE 500.
008300     05  CT-MAX-PEPTIDOS       PIC 9(3) COMP    VALUE 100.
008400     05  CT-MAX-GLICANOS       PIC 9(3) COMP    VALUE 50.
008500
008600*----------- ARCHIVOS -----------------------------------------
008700 77  FS-GLYENT                 PIC XX     VALUE SPACES.
008800 77  FS-DETALLE                PIC XX     VALUE SPACES.
008900 77  FS-CONTADOR               PIC XX     VALUE SPACES.
009000 77  WS-STATUS-FIN             PIC X.
009100     88  WS-FIN-LECTURA                   VALUE 'Y'.
009200     88  WS-NO-FIN-LECTURA                VALUE 'N'.
009300 77  WS-ARCH-DETALLE           PIC X(60)  VALUE SPACES.
009400 77  WS-PRIMERA-LINEA          PIC X      VALUE 'S'.
009500     88  ES-ENCABEZADO                    VALUE 'S'.
009600 77  WS-BANDERA-HALLADA        PIC 9      VALUE ZERO.
009700     88  TABLA-HALLADA                    VALUE 1.
009800 77  WS-ACARREO                PIC X      VALUE 'N'.
009900 77  WS-ODOMETRO-AGOTADO       PIC X      VALUE 'N'.
010000
010100*----------- TABLAS DE AGRUPAMIENTO EN MEMORIA -----------------
010200*   NIVEL 1 - PROTEINAS, EN ORDEN DE PRIMERA APARICION
010300 01  WS-PROTEIN-TABLE OCCURS 500 TIMES
010400                             INDEXED BY WS-PX.
010500     05  WS-PROT-ID              PIC X(20).
010600     05  WS-PROT-PEPTIDO-CANT    PIC 9(3) COMP.
010700     05  WS-PROT-PROTEOF-CANT    PIC 9(9) COMP.
010800
010900*   NIVEL 2 - PEPTIDOS DENTRO DE LA PROTEINA
011000     05  WS-PEPTIDE-TABLE OCCURS 100 TIMES
011100                             INDEXED BY WS-QX.
011200         10  WS-PEP-ID           PIC X(30).
011300         10  WS-PEP-SITIO        PIC 9(05).
011400         10  WS-PEP-GLICAN-CANT  PIC 9(3) COMP.
011500
011600*   NIVEL 3 - GLICANOS DISTINTOS DEL PEPTIDO
011700         10  WS-GLYCAN-TABLE OCCURS 50 TIMES
011800                             INDEXED BY WS-GX.
011900             15  WS-GLI-ID       PIC X(20).
012000
012100 77  WS-PROT-CANT              PIC 9(3) COMP     VALUE ZEROES.
012200
012300*----------- INDICADOR DE ODOMETRO (UNA POSICION POR PEPTIDO) --
012400 01  WS-ODOMETRO-TABLA OCCURS 100 TIMES
012500                             INDEXED BY WS-OX.
012600     05  WS-ODO-POSICION           PIC 9(3) COMP.
012700
012800*----------- ARMADO DE UNA LINEA DE DETALLE (R2) ----------------
013000 77  WS-LIMITE-ALCANZADO       PIC X            VALUE 'N'.
013100     88  LIMITE-ALCANZADO                       VALUE 'Y'.
013300 77  WS-SITIO-EDITADO          PIC 9(05).
013400 01  WS-GLICANO-ELEGIDO        PIC X(20).
013500
013600*----------- ENCABEZADO DEL ARCHIVO DE CONTADORES ----------------
013700 01  WS-CNT-ENCABEZADO         PIC X(34)
013800               VALUE 'protein,total_proteoforms'.
013900
014000*----------- FECHA DE CORRIDA (CALL PGMRUFEC) --------------------
014100 01  WS-FECHA-CORRIDA.
014200     05  WS-FC-SIGLO           PIC 99.
014300     05  WS-FC-ANIO            PIC 99.
014400     05  WS-FC-MES             PIC 99.
014500     05  WS-FC-DIA             PIC 99.
014600     05  WS-FC-EDITADA         PIC X(10).
014700
014800*////   COPYS  //////////////////////////////////////////////////
014900     COPY CPGLYPRM.
015000     COPY CPGLYIN.
015100     COPY CPPFDET.
015200     COPY CPPFCNT.
015300
015400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
015500 PROCEDURE DIVISION.
015600
015700 MAIN-PROGRAM-I.
015800
015900     PERFORM 1000-INICIO-I THRU 1000-INICIO-F
016000     PERFORM 2000-CARGA-I  THRU 2000-CARGA-F
016100             UNTIL WS-FIN-LECTURA
016200     CLOSE GLYENT
016300
016400     PERFORM 3000-GENERA-I THRU 3000-GENERA-F
016500             VARYING WS-PX FROM 1 BY 1
016600             UNTIL WS-PX > WS-PROT-CANT
016700
016800     PERFORM 3400-GRABA-CONTADOR-I THRU 3400-GRABA-CONTADOR-F
016900
017000     PERFORM 9999-FINAL-I THRU 9999-FINAL-F.
017100
017200 MAIN-PROGRAM-F. GOBACK.
017300
017400
017500*-------------------------------------------------------------
017600 1000-INICIO-I.
017700
017800     CALL 'PGMRUFEC' USING WS-FECHA-CORRIDA
017900     DISPLAY '==============================================='
018000     DISPLAY 'PGMG1GLY - GENERADOR DE PROTEOFORMAS - '
018100              WS-FC-EDITADA
018200     DISPLAY 'ARCHIVO DE ENTRADA : ' CP-ARCHIVO-ENTRADA
018300     DISPLAY 'LIMITE POR PROTEINA: ' CP-LIMITE-PROTEOFORMAS
018400     DISPLAY '==============================================='
018500
018600     SET WS-NO-FIN-LECTURA TO TRUE
018700     MOVE 'S' TO WS-PRIMERA-LINEA
018800     MOVE ZEROES TO WS-PROT-CANT
018900
019000     OPEN INPUT GLYENT
019100     IF FS-GLYENT IS NOT EQUAL '00' THEN
019200        DISPLAY '* ERROR EN OPEN GLYENT = ' FS-GLYENT
019300        MOVE 9999 TO RETURN-CODE
019400        SET WS-FIN-LECTURA TO TRUE
019500     END-IF.
019600
019700 1000-INICIO-F. EXIT.
019800
019900
020000*-------------------------------------------------------------
020100*  CARGA Y AGRUPAMIENTO EN MEMORIA (LEE UN REGISTRO POR VUELTA)
020200 2000-CARGA-I.
020300
020400     READ GLYENT INTO GLI-LINEA-ENTRADA
020500
020600     EVALUATE FS-GLYENT
020700        WHEN '00'
020800           IF ES-ENCABEZADO THEN
020900              MOVE 'N' TO WS-PRIMERA-LINEA
021000           ELSE
021100              PERFORM 2200-BUSCA-PROTEINA-I
021200                      THRU 2200-BUSCA-PROTEINA-F
021300              PERFORM 2300-BUSCA-PEPTIDO-I
021400                      THRU 2300-BUSCA-PEPTIDO-F
021500              PERFORM 2400-BUSCA-GLICANO-I
021600                      THRU 2400-BUSCA-GLICANO-F
021700           END-IF
021800        WHEN '10'
021900           SET WS-FIN-LECTURA TO TRUE
022000        WHEN OTHER
022100           DISPLAY '*ERROR EN LECTURA GLYENT : ' FS-GLYENT
022200           SET WS-FIN-LECTURA TO TRUE
022300     END-EVALUATE.
022400
022500 2000-CARGA-F. EXIT.
022600
022700
022800*-------------------------------------------------------------
022900*  BUSCA/DA DE ALTA LA PROTEINA (ORDEN DE PRIMERA APARICION).
023000*  BUSQUEDA LINEAL - LAS TABLAS SON CHICAS Y NO ESTAN ORDENADAS.
023100 2200-BUSCA-PROTEINA-I.
023200
023300     MOVE ZERO TO WS-BANDERA-HALLADA
023400     SET WS-PX TO 1
023500
023600     PERFORM 2210-COMPARA-PROTEINA-I THRU 2210-COMPARA-PROTEINA-F
023700        UNTIL WS-PX > WS-PROT-CANT OR TABLA-HALLADA
023800
023900     IF NOT TABLA-HALLADA THEN
024000        ADD 1 TO WS-PROT-CANT
024100        SET WS-PX TO WS-PROT-CANT
024200        MOVE GLI-PROTEINA TO WS-PROT-ID (WS-PX)
024300        MOVE ZEROES TO WS-PROT-PEPTIDO-CANT (WS-PX)
024400        MOVE ZEROES TO WS-PROT-PROTEOF-CANT (WS-PX)
024500     END-IF.
024600
024700 2200-BUSCA-PROTEINA-F. EXIT.
024800
024900 2210-COMPARA-PROTEINA-I.
025000
025100     IF WS-PROT-ID (WS-PX) = GLI-PROTEINA THEN
025200        MOVE 1 TO WS-BANDERA-HALLADA
025300     ELSE
025400        SET WS-PX UP BY 1
025500     END-IF.
025600
025700 2210-COMPARA-PROTEINA-F. EXIT.
025800
025900
026000*-------------------------------------------------------------
026100*  BUSCA/DA DE ALTA EL PEPTIDO DENTRO DE LA PROTEINA (WS-PX)
026200*  EL SITIO SIEMPRE SE PISA CON EL ULTIMO LEIDO DEL EXTRACTO.
026300 2300-BUSCA-PEPTIDO-I.
026400
026500     MOVE ZERO TO WS-BANDERA-HALLADA
026600     SET WS-QX TO 1
026700
026800     PERFORM 2310-COMPARA-PEPTIDO-I THRU 2310-COMPARA-PEPTIDO-F
026900        UNTIL WS-QX > WS-PROT-PEPTIDO-CANT (WS-PX) OR
027000              TABLA-HALLADA
027100
027200     IF NOT TABLA-HALLADA THEN
027300        ADD 1 TO WS-PROT-PEPTIDO-CANT (WS-PX)
027400        SET WS-QX TO WS-PROT-PEPTIDO-CANT (WS-PX)
027500        MOVE GLI-PEPTIDO TO WS-PEP-ID (WS-PX, WS-QX)
027600        MOVE ZEROES TO WS-PEP-GLICAN-CANT (WS-PX, WS-QX)
027700     END-IF
027800
027900     MOVE GLI-SITIO TO WS-PEP-SITIO (WS-PX, WS-QX).
028000
028100 2300-BUSCA-PEPTIDO-F. EXIT.
028200
028300 2310-COMPARA-PEPTIDO-I.
028400
028500     IF WS-PEP-ID (WS-PX, WS-QX) = GLI-PEPTIDO THEN
028600        MOVE 1 TO WS-BANDERA-HALLADA
028700     ELSE
028800        SET WS-QX UP BY 1
028900     END-IF.
029000
029100 2310-COMPARA-PEPTIDO-F. EXIT.
029200
029300
029400*-------------------------------------------------------------
029500*  BUSCA/DA DE ALTA EL GLICANO DISTINTO DEL PEPTIDO (WS-PX,
029600*  WS-QX). REPITE LA LOGICA DE BUSQUEDA-PROTEINA/PEPTIDO.
029700 2400-BUSCA-GLICANO-I.
029800
029900     MOVE ZERO TO WS-BANDERA-HALLADA
030000     SET WS-GX TO 1
030100
030200     PERFORM 2410-COMPARA-GLICANO-I THRU 2410-COMPARA-GLICANO-F
030300        UNTIL WS-GX > WS-PEP-GLICAN-CANT (WS-PX, WS-QX) OR
030400              TABLA-HALLADA
030500
030600     IF NOT TABLA-HALLADA THEN
030700        ADD 1 TO WS-PEP-GLICAN-CANT (WS-PX, WS-QX)
030800        SET WS-GX TO WS-PEP-GLICAN-CANT (WS-PX, WS-QX)
030900        MOVE GLI-GLICANO TO WS-GLI-ID (WS-PX, WS-QX, WS-GX)
031000     END-IF.
031100
031200 2400-BUSCA-GLICANO-F. EXIT.
031300
031400 2410-COMPARA-GLICANO-I.
031500
031600     IF WS-GLI-ID (WS-PX, WS-QX, WS-GX) = GLI-GLICANO THEN
031700        MOVE 1 TO WS-BANDERA-HALLADA
031800     ELSE
031900        SET WS-GX UP BY 1
032000     END-IF.
032100
032200 2410-COMPARA-GLICANO-F. EXIT.
032300
032400
032500*-------------------------------------------------------------
032600*  PARA UNA PROTEINA (WS-PX) ARMA EL ODOMETRO DE OPCIONES Y
032700*  ENUMERA HASTA EL LIMITE, GRABANDO UN REGISTRO DE DETALLE POR
032750*  PROTEOFORMA.
032800 3000-GENERA-I.
032900
033000     PERFORM 3010-INICIALIZA-ODOMETRO-I
033100             THRU 3010-INICIALIZA-ODOMETRO-F
033200        VARYING WS-QX FROM 1 BY 1
033300        UNTIL WS-QX > WS-PROT-PEPTIDO-CANT (WS-PX)
033400
033500     MOVE ZEROES TO WS-PROT-PROTEOF-CANT (WS-PX)
033600     MOVE 'N' TO WS-LIMITE-ALCANZADO
033700
033800     PERFORM 3050-ABRE-DETALLE-I THRU 3050-ABRE-DETALLE-F
033900
034000     PERFORM 3100-EMITE-I THRU 3100-EMITE-F
034100        UNTIL LIMITE-ALCANZADO
034200
034300     CLOSE DETALLE
034400
034500     DISPLAY WS-PROT-ID (WS-PX)
034600             ': Total number of proteoforms: '
034700             WS-PROT-PROTEOF-CANT (WS-PX).
034800
034900 3000-GENERA-F. EXIT.
035000
035100 3010-INICIALIZA-ODOMETRO-I.
035200
035300     MOVE ZEROES TO WS-ODO-POSICION (WS-QX).
035400
035500 3010-INICIALIZA-ODOMETRO-F. EXIT.
035600
035700
035800*-------------------------------------------------------------
035900*  ABRE EL ARCHIVO DE DETALLE DE LA PROTEINA (NOMBRE DINAMICO).
036000*  ES EL UNICO ARCHIVO CON ASSIGN DINAMICO DEL SISTEMA - LOS
036050*  DEMAS USAN NOMBRE LOGICO FIJO DE DD.
036100 3050-ABRE-DETALLE-I.
036200
036300     MOVE SPACES TO WS-ARCH-DETALLE
036400     STRING WS-PROT-ID (WS-PX) DELIMITED BY SPACE
036500            '_PROTEOFORMS.TXT' DELIMITED BY SIZE
036600            INTO WS-ARCH-DETALLE
036700     END-STRING
036800
036900     OPEN OUTPUT DETALLE
037000     IF FS-DETALLE IS NOT EQUAL '00' THEN
037100        DISPLAY '* ERROR EN OPEN DETALLE = ' FS-DETALLE
037200                ' PROTEINA ' WS-PROT-ID (WS-PX)
037300        MOVE 9999 TO RETURN-CODE
037400        MOVE 'Y' TO WS-LIMITE-ALCANZADO
037500     END-IF.
037600
037700 3050-ABRE-DETALLE-F. EXIT.
037800
037900
038000*-------------------------------------------------------------
038100*  EMITE UNA PROTEOFORMA (LA CONFIGURACION ACTUAL DEL ODOMETRO)
038200*  Y AVANZA EL ODOMETRO PARA LA SIGUIENTE VUELTA.
038300 3100-EMITE-I.
038400
038500     ADD 1 TO WS-PROT-PROTEOF-CANT (WS-PX)
038600     MOVE SPACES TO PFD-LINEA-DETALLE
038700     MOVE SPACES TO PFD-PROTEOFORMA-ID
038800
038900     STRING WS-PROT-ID (WS-PX) DELIMITED BY SPACE
039000            '_PF_' DELIMITED BY SIZE
039100            WS-PROT-PROTEOF-CANT (WS-PX) DELIMITED BY SIZE
039200            INTO PFD-PROTEOFORMA-ID
039300     END-STRING
039400
039500     PERFORM 3110-ARMA-TOKEN-I THRU 3110-ARMA-TOKEN-F
039600        VARYING WS-QX FROM 1 BY 1
039700        UNTIL WS-QX > WS-PROT-PEPTIDO-CANT (WS-PX)
039800
039900     WRITE REG-DETALLE FROM PFD-LINEA-DETALLE
040000
040100     IF WS-PROT-PROTEOF-CANT (WS-PX) >= CP-LIMITE-PROTEOFORMAS
040200        THEN
040300        MOVE 'Y' TO WS-LIMITE-ALCANZADO
040400     ELSE
040500        PERFORM 3200-AVANZA-I THRU 3200-AVANZA-F
040600        IF WS-ODOMETRO-AGOTADO = 'Y' THEN
040700           MOVE 'Y' TO WS-LIMITE-ALCANZADO
040800        END-IF
040900     END-IF.
041000
041100 3100-EMITE-F. EXIT.
041200
041300 3110-ARMA-TOKEN-I.
041400
041500     MOVE WS-PEP-SITIO (WS-PX, WS-QX) TO WS-SITIO-EDITADO
041600
041700     IF WS-ODO-POSICION (WS-QX) = 0 THEN
041800        MOVE 'None' TO WS-GLICANO-ELEGIDO
041900     ELSE
042000        MOVE WS-GLI-ID (WS-PX, WS-QX, WS-ODO-POSICION (WS-QX))
042100             TO WS-GLICANO-ELEGIDO
042200     END-IF
042300
042400     MOVE WS-SITIO-EDITADO TO PFD-TOKEN-SITIO (WS-QX)
042500     MOVE WS-GLICANO-ELEGIDO TO PFD-TOKEN-GLICANO (WS-QX).
042600
042700 3110-ARMA-TOKEN-F. EXIT.
042800
042900
043000*-------------------------------------------------------------
043100*  AVANZA EL ODOMETRO (EL ULTIMO PEPTIDO CICLA MAS RAPIDO).
043200*  EL ACARREO SE PROPAGA HACIA EL PRIMER PEPTIDO.
043300 3200-AVANZA-I.
043400
043500     MOVE 'N' TO WS-ODOMETRO-AGOTADO
043600     SET WS-QX TO WS-PROT-PEPTIDO-CANT (WS-PX)
043700     MOVE 'N' TO WS-ACARREO
043800
043900     PERFORM 3250-AVANZA-UNA-I THRU 3250-AVANZA-UNA-F
044000        UNTIL WS-QX < 1 OR WS-ACARREO = 'N'.
044100
044200 3200-AVANZA-F. EXIT.
044300
044400
044500 3250-AVANZA-UNA-I.
044600
044700     IF WS-ODO-POSICION (WS-QX) <
044800        WS-PEP-GLICAN-CANT (WS-PX, WS-QX) THEN
044900        ADD 1 TO WS-ODO-POSICION (WS-QX)
045000        MOVE 'N' TO WS-ACARREO
045100     ELSE
045200        MOVE ZEROES TO WS-ODO-POSICION (WS-QX)
045300        MOVE 'Y' TO WS-ACARREO
045400        SET WS-QX DOWN BY 1
045500     END-IF
045600
045700     IF WS-QX < 1 AND WS-ACARREO = 'Y' THEN
045800        MOVE 'Y' TO WS-ODOMETRO-AGOTADO
045900     END-IF.
046000
046100 3250-AVANZA-UNA-F. EXIT.
046200
046300
046400*-------------------------------------------------------------
046500*  GRABA EL ARCHIVO DE CONTADORES DE CONTROL POR PROTEINA
046600 3400-GRABA-CONTADOR-I.
046700
046800     OPEN OUTPUT CONTADOR
046900     IF FS-CONTADOR IS NOT EQUAL '00' THEN
047000        DISPLAY '* ERROR EN OPEN CONTADOR = ' FS-CONTADOR
047100        MOVE 9999 TO RETURN-CODE
047200     ELSE
047300        WRITE REG-CONTADOR FROM WS-CNT-ENCABEZADO
047400
047500        PERFORM 3410-ESCRIBE-CONTADOR-I
047600                THRU 3410-ESCRIBE-CONTADOR-F
047700           VARYING WS-PX FROM 1 BY 1
047800           UNTIL WS-PX > WS-PROT-CANT
047900
048000        CLOSE CONTADOR
048100     END-IF.
048200
048300 3400-GRABA-CONTADOR-F. EXIT.
048400
048500 3410-ESCRIBE-CONTADOR-I.
048600
048700     MOVE SPACES TO CNT-LINEA-CONTADOR
048800     MOVE WS-PROT-ID (WS-PX)           TO CNT-PROTEINA
048900     MOVE WS-PROT-PROTEOF-CANT (WS-PX) TO CNT-TOTAL-PROTEOFORMAS
049000     WRITE REG-CONTADOR FROM CNT-LINEA-CONTADOR.
049100
049200 3410-ESCRIBE-CONTADOR-F. EXIT.
049300
049400
049500*-------------------------------------------------------------
049600 9999-FINAL-I.
049700
049800     DISPLAY 'PGMG1GLY - PROTEINAS PROCESADAS  : ' WS-PROT-CANT
049900     DISPLAY 'PGMG1GLY - ARCHIVO DE CONTADORES GRABADO'
050000     DISPLAY 'PGMG1GLY - FIN DE PROCESO'.
050100
050200 9999-FINAL-F. EXIT.
