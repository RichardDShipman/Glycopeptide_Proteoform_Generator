000100******************************************************************
000200*    COPY CPPFMRG
000300*    LAYOUT REGISTRO PROTEOFORMA FUSIONADA (SALIDA CONSOLIDADA
000400*    DEL LOTE). ARCHIVO 01_MERGED_PROTEOFORMS_<ENTRADA>
000500*    LARGO 2752 BYTES - ORGANIZACION LINE SEQUENTIAL
000600*    UNA LINEA POR CADA LINEA DE CADA DETALLE POR PROTEINA, EN EL
000700*    ORDEN DE AGRUPAMIENTO DE PROTEINAS. LOS ESPACIOS FINALES DE
000800*    LA LISTA DE SITIOS SE RECORTAN ANTES DE GRABAR (VER PARRAFO
000900*    4110-ARMA-LINEA-FUSION DEL PROGRAMA QUE ESCRIBE ESTE ARCHIVO).
001000*    PRIMERA LINEA DEL ARCHIVO ES EL ENCABEZADO LITERAL
001100*    'protein,proteoform_id,glycosylation_sites'.
001150*    MRG-SITIOS-GLICOSIL ES DE 2700 POSICIONES (CP-MAX-PEPTIDOS
001160*    (100) CASILLAS DE 27 DE CPPFDET) PARA ALCANZAR EL CASO DE
001170*    UNA PROTEINA CON LA CANTIDAD MAXIMA DE PEPTIDOS SIN RECORTAR
001180*    LA LISTA DE SITIOS AL FUSIONAR.
001200******************************************************************
001300 01  MRG-LINEA-FUSION              PIC X(2752).
001400 01  REG-PROTEOF-FUSION REDEFINES MRG-LINEA-FUSION.
001500     05  MRG-PROTEINA               PIC X(20).
001600     05  FILLER                     PIC X(01) VALUE ','.
001700     05  MRG-PROTEOFORMA-ID         PIC X(30).
001800     05  FILLER                     PIC X(01) VALUE ','.
001900     05  MRG-SITIOS-GLICOSIL        PIC X(2700).
