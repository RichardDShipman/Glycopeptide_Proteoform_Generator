000100******************************************************************
000200*    COPY CPPFCNT
000300*    LAYOUT REGISTRO CONTADOR DE PROTEOFORMAS (TOTALES DE
000400*    CONTROL DEL LOTE). ARCHIVO 00_PROTEOFORM_COUNTS_<ENTRADA>
000500*    LARGO 34 BYTES - ORGANIZACION LINE SEQUENTIAL
000600*    UNA LINEA POR PROTEINA, EN EL ORDEN DE PRIMERA APARICION EN
000700*    LA ENTRADA. PRIMERA LINEA DEL ARCHIVO ES EL ENCABEZADO
000800*    LITERAL 'protein,total_proteoforms' (VER WS-CNT-ENCABEZADO
000900*    EN EL PROGRAMA QUE ESCRIBE ESTE ARCHIVO).
001000******************************************************************
001100 01  CNT-LINEA-CONTADOR            PIC X(34).
001200 01  REG-CONTADOR-PROTEOF REDEFINES CNT-LINEA-CONTADOR.
001300     05  CNT-PROTEINA               PIC X(20).
001400     05  FILLER                     PIC X(01) VALUE ','.
001500     05  CNT-TOTAL-PROTEOFORMAS     PIC 9(09).
001600     05  FILLER                     PIC X(04) VALUE SPACES.
