000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMRUFEC.
000300 AUTHOR. R. FERNANDEZ.
000400 INSTALLATION. LABORATORIO DE PROTEOMICA - CPD GLI.
000500 DATE-WRITTEN. 04/11/1993.
000600 DATE-COMPILED.
000700 SECURITY.  USO INTERNO - AREA SISTEMAS DEL LABORATORIO.
000800******************************************************************
000900*                 RUTINA DE FECHA DE CORRIDA (GLI)               *
001000*                 ===============================                *
001100*  - OBTIENE LA FECHA DEL SISTEMA (ACCEPT FROM DATE).             *
001200*  - APLICA LA VENTANA DE SIGLO (WINDOWING) PARA ARMAR EL ANIO    *
001300*    DE 4 DIGITOS A PARTIR DE LOS 2 DIGITOS DEL SISTEMA.          *
001400*  - DEVUELVE LA FECHA COMPLETA POR LINKAGE A QUIEN LA INVOQUE,   *
001500*    PARA ESTAMPAR ENCABEZADOS DE LISTADO Y MENSAJES DE CONSOLA.  *
001600*  ES INVOCADA POR CALL DINAMICO DESDE LOS CUATRO PROGRAMAS DEL   *
001700*  LOTE DE PROTEOFORMAS (PGMR1GLY, PGMG1GLY, PGMD1GLY, PGMM1GLY). *
001800******************************************************************
001900*----  HISTORIAL DE CAMBIOS  ------------------------------------
002000* 04/11/1993 RFF PROG-0091  ALTA DEL PROGRAMA.                    PROG0091
002100* 22/06/1994 RFF PROG-0114  SE AGREGA CONTADOR DE LLAMADAS PARA   PROG0114
002200*                           AUDITORIA DE USO DE LA RUTINA.
002300* 09/02/1996 MAC PROG-0203  CORRIGE FORMATO DE WS-AREA-EDITADA    PROG0203
002400*                           CUANDO EL DIA ES DE UN SOLO DIGITO.
002500* 14/08/1998 JCP PROG-0261  *** AJUSTE Y2K ***  SE INCORPORA LA   PROG0261
002600*                           VENTANA DE SIGLO (WS-SIGLO-CORTE) EN
002700*                           LUGAR DE ASUMIR SIEMPRE SIGLO 19, YA
002800*                           QUE EL ANIO DE SISTEMA DE 2 DIGITOS
002900*                           SE ACERCA AL CAMBIO DE SIGLO.
003000* 03/03/1999 JCP PROG-0261B VALIDADA LA VENTANA DE SIGLO CONTRA   PROG0261
003100*                           FECHAS DE PRUEBA 31/12/1999 Y
003200*                           01/01/2000. SIN OBSERVACIONES.
003300* 17/09/2004 MAC PROG-0318  SE AGREGA LK-FECHA-8 (VISTA UNICA DE  PROG0318
003400*                           8 DIGITOS) PARA LOS PROGRAMAS NUEVOS
003500*                           QUE SOLO NECESITAN COMPARAR FECHAS.
003600*------------------------------------------------------------------
003700
003800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003900 ENVIRONMENT DIVISION.
003950 SPECIAL-NAMES.
003960     C01 IS TOP-OF-FORM.
003970
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200
004300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004400 DATA DIVISION.
004500 FILE SECTION.
004600
004700 WORKING-STORAGE SECTION.
004800*=======================*
004900
005000 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
005100
005200*----------- CONTADORES ------------------------------------------
005300 77  WS-LLAMADAS-CANT     PIC 9(9) COMP     VALUE ZEROES.
005400
005500*----------- FECHA DE SISTEMA (VENTANA DE SIGLO) ------------------
005600 77  WS-SIGLO-CORTE       PIC 99            VALUE 50.
005700
005800 01  WS-FECHA-SISTEMA     PIC 9(6)          VALUE ZEROES.
005900 01  WS-FS-VISTA REDEFINES WS-FECHA-SISTEMA.
006000     03  WS-FS-ANIO2       PIC 99.
006100     03  WS-FS-MES         PIC 99.
006200     03  WS-FS-DIA         PIC 99.
006300
006400 01  WS-FECHA-COMPLETA     PIC 9(8)          VALUE ZEROES.
006500 01  WS-FC-VISTA REDEFINES WS-FECHA-COMPLETA.
006600     03  WS-FC-SIGLO       PIC 99.
006700     03  WS-FC-ANIO2       PIC 99.
006800     03  WS-FC-MES         PIC 99.
006900     03  WS-FC-DIA         PIC 99.
007000
007100 01  WS-AREA-EDITADA.
007200     03  WS-AE-DIA         PIC Z9.
007300     03  FILLER            PIC X       VALUE '/'.
007400     03  WS-AE-MES         PIC Z9.
007500     03  FILLER            PIC X       VALUE '/'.
007600     03  WS-AE-SIGLO-ANIO  PIC 9(4).
007700
007800 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
007900
008000*--------------------------------------------------------------
008100 LINKAGE SECTION.
008200*================*
008300 01  LK-COMUNICACION.
008400     03  LK-SIGLO          PIC 99.
008500     03  LK-ANIO           PIC 99.
008600     03  LK-MES            PIC 99.
008700     03  LK-DIA            PIC 99.
008800     03  LK-FECHA-EDITADA  PIC X(10).
008900 01  LK-FECHA-8 REDEFINES LK-COMUNICACION.
009000     03  FILLER            PIC 9(8).
009100     03  FILLER            PIC X(10).
009200
009300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
009400 PROCEDURE DIVISION USING LK-COMUNICACION.
009500
009600 MAIN-PROGRAM.
009700
009800     PERFORM 1000-INICIO   THRU 1000-INICIO-F
009900     PERFORM 2000-VENTANA  THRU 2000-VENTANA-F
010000     PERFORM 9999-FINAL    THRU 9999-FINAL-F.
010100
010200 MAIN-PROGRAM-F. GOBACK.
010300
010400*----  CUERPO INICIO -------------------------------------------
010500 1000-INICIO.
010600
010700     MOVE ZEROS TO RETURN-CODE
010800     ADD 1 TO WS-LLAMADAS-CANT
010900     ACCEPT WS-FECHA-SISTEMA FROM DATE.
011000
011100 1000-INICIO-F. EXIT.
011200
011300
011400*----  APLICA VENTANA DE SIGLO Y ARMA FECHA COMPLETA ------------
011500 2000-VENTANA.
011600
011700     IF WS-FS-ANIO2 < WS-SIGLO-CORTE THEN
011800        MOVE 20 TO WS-FC-SIGLO
011900     ELSE
012000        MOVE 19 TO WS-FC-SIGLO
012100     END-IF
012200
012300     MOVE WS-FS-ANIO2 TO WS-FC-ANIO2
012400     MOVE WS-FS-MES   TO WS-FC-MES
012500     MOVE WS-FS-DIA   TO WS-FC-DIA
012600
012700     MOVE WS-FC-DIA   TO WS-AE-DIA
012800     MOVE WS-FC-MES   TO WS-AE-MES
012900     MOVE WS-FC-SIGLO TO WS-AE-SIGLO-ANIO (1:2)
013000     MOVE WS-FC-ANIO2 TO WS-AE-SIGLO-ANIO (3:2).
013100
013200 2000-VENTANA-F. EXIT.
013300
013400
013500*----  CUERPO FINAL - DEVUELVE FECHA A QUIEN INVOCA --------------
013600 9999-FINAL.
013700
013800     MOVE WS-FC-SIGLO      TO LK-SIGLO
013900     MOVE WS-FC-ANIO2      TO LK-ANIO
014000     MOVE WS-FC-MES        TO LK-MES
014100     MOVE WS-FC-DIA        TO LK-DIA
014200     MOVE WS-AREA-EDITADA  TO LK-FECHA-EDITADA.
014300
014400 9999-FINAL-F. EXIT.
