000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMD1GLY.
000300 AUTHOR. M. ACOSTA.
000400 INSTALLATION. LABORATORIO DE PROTEOMICA - CPD GLI.
000500 DATE-WRITTEN. 02/12/1993.
000600 DATE-COMPILED.
000700 SECURITY.  USO INTERNO - AREA SISTEMAS DEL LABORATORIO.
000800******************************************************************
000900*      PROG-0095 - DEPURACION DE SITIOS DE DETALLE DUPLICADOS    *
001000*      ==========================================================*
001100*  - RELEE EL ARCHIVO DE CONTADORES (DDCONTA) SOLO PARA CONOCER  *
001200*    LAS PROTEINAS Y SU ORDEN DE AGRUPAMIENTO.                   *
001300*  - POR CADA PROTEINA, RELEE SU ARCHIVO DE DETALLE Y, LINEA POR *
001400*    LINEA, DEJA UN SOLO TOKEN <SITIO>-<GLICANO> POR CADA SITIO  *
001500*    DE GLICOSILACION DISTINTO (GANA EL PRIMER PEPTIDO QUE LO    *
001600*    TRAE, DESCARTA LOS DEMAS). LOS TOKENS SOBREVIVIENTES SE     *
001700*    COMPACTAN AL PRINCIPIO DE LA TABLA PARA NO DEJAR HUECOS.    *
001800*  - SI UNA LINEA QUEDA SIN NINGUN TOKEN SE DESCARTA POR COMPLE- *
001900*    TO Y SE INFORMA POR CONSOLA.                                *
002000*  DEBE CORRERSE DESPUES DE PGMG1GLY Y ANTES DE PGMM1GLY.        *
002100******************************************************************
002200*----  HISTORIAL DE CAMBIOS  ------------------------------------
002300* 02/12/1993 MAC PROG-0095  ALTA DEL PROGRAMA.                    PROG0095
002400* 11/04/1994 MAC PROG-0119  SE AGREGA MENSAJE DE CONSOLA POR      PROG0119
002500*                           CADA LINEA DESCARTADA COMPLETA.
002600* 30/08/1998 JCP PROG-0264  *** AJUSTE Y2K ***  SE INCORPORA      PROG0264
002700*                           CALL A PGMRUFEC PARA EL SELLO DE
002800*                           FECHA DE CORRIDA DEL LISTADO.
002900* 09/10/2001 MAC PROG-0298  SUBE WS-MAX-LINEAS-DET DE 200 A       PROG0298
003000*                           1000 PARA ACOMPAÑAR LA SUBA DE
003100*                           CP-LIMITE-PROTEOFORMAS EN PGMG1GLY.
003200*------------------------------------------------------------------
003300
003400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT CONTADOR ASSIGN TO DDCONTA
004400     ORGANIZATION IS LINE SEQUENTIAL
004500     FILE STATUS  IS FS-CONTADOR.
004600
004700     SELECT DETALLE  ASSIGN TO WS-ARCH-DETALLE
004800     ORGANIZATION IS LINE SEQUENTIAL
004900     FILE STATUS  IS FS-DETALLE.
005000
005100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005200 DATA DIVISION.
005300 FILE SECTION.
005400
005500 FD  CONTADOR
005600     RECORDING MODE IS F.
005700 01  REG-CONTADOR                 PIC X(34).
005800
005900 FD  DETALLE
006000     RECORDING MODE IS F.
006100 01  REG-DETALLE                  PIC X(2736).
006200
006300 WORKING-STORAGE SECTION.
006400*=======================*
006500
006600*----------- LIMITES DE TABLA --------------------------------
006700 01  CT-LIMITES.
006800     05  CT-MAX-PROTEINAS      PIC 9(3) COMP    VALUE 500.
006900     05  CT-MAX-LINEAS-DET     PIC 9(4) COMP    VALUE 1000.
007000     05  CT-MAX-TOKENS         PIC 9(3) COMP    VALUE 100.
007100
007200*----------- ARCHIVOS -----------------------------------------
007300 77  FS-CONTADOR               PIC XX     VALUE SPACES.
007400 77  FS-DETALLE                PIC XX     VALUE SPACES.
007500 77  WS-STATUS-FIN             PIC X.
007600     88  WS-FIN-LECTURA                   VALUE 'Y'.
007700     88  WS-NO-FIN-LECTURA                VALUE 'N'.
007800 77  WS-ARCH-DETALLE           PIC X(60)  VALUE SPACES.
007900 77  WS-PRIMERA-LINEA          PIC X      VALUE 'S'.
008000     88  ES-ENCABEZADO                    VALUE 'S'.
008100 77  WS-BANDERA-HALLADA        PIC 9      VALUE ZERO.
008200     88  TABLA-HALLADA                    VALUE 1.
008300
008400*----------- PROTEINAS (ORDEN DE AGRUPAMIENTO, DESDE DDCONTA) ---
008500 01  WS-PROTEIN-TABLE OCCURS 500 TIMES
008600                             INDEXED BY WS-PX.
008700     05  WS-PROT-ID              PIC X(20).
008800 77  WS-PROT-CANT              PIC 9(3) COMP     VALUE ZEROES.
008900
009000*----------- BUFFER DE LINEAS DEL DETALLE DE UNA PROTEINA -------
009100 01  WS-LINEA-TABLA OCCURS 1000 TIMES
009200                             INDEXED BY WS-LX.
009300     05  WS-LINEA-TEXTO          PIC X(2736).
009400     05  WS-LINEA-VALIDA         PIC X.
009500         88  LINEA-VALIDA                 VALUE 'Y'.
009600 77  WS-LINEA-CANT             PIC 9(4) COMP     VALUE ZEROES.
009700
009800*----------- SITIOS YA VISTOS EN LA LINEA (DEPURACION) -----------
009900 01  WS-SEEN-TABLE OCCURS 100 TIMES
010000                             INDEXED BY WS-SX.
010100     05  WS-SEEN-SITIO           PIC X(05).
010200 77  WS-SEEN-CANT              PIC 9(3) COMP     VALUE ZEROES.
010300
010400*----------- TOKENS SOBREVIVIENTES (ANTES DE COMPACTAR) ----------
010500 01  WS-TOKEN-TEMP OCCURS 100 TIMES
010600                             INDEXED BY WS-TX.
010700     05  WS-TOKEN-TEMP-SITIO     PIC X(05).
010800     05  WS-TOKEN-TEMP-GLICANO   PIC X(20).
011000 77  WS-TOKEN-SUPERV-CANT      PIC 9(3) COMP     VALUE ZEROES.
011100
011200*----------- FECHA DE CORRIDA (CALL PGMRUFEC) --------------------
011300 01  WS-FECHA-CORRIDA.
011400     05  WS-FC-SIGLO           PIC 99.
011500     05  WS-FC-ANIO            PIC 99.
011600     05  WS-FC-MES             PIC 99.
011700     05  WS-FC-DIA             PIC 99.
011800     05  WS-FC-EDITADA         PIC X(10).
011900 01  WS-FECHA-8 REDEFINES WS-FECHA-CORRIDA.
012000     05  WS-F8-AAAAMMDD        PIC 9(8).
012100     05  FILLER                PIC X(10).
012200
012300*////   COPYS  //////////////////////////////////////////////////
012400     COPY CPGLYPRM.
012500     COPY CPPFDET.
012600     COPY CPPFCNT.
012700
012800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
012900 PROCEDURE DIVISION.
013000
013100 MAIN-PROGRAM-I.
013200
013300     PERFORM 1000-INICIO-I         THRU 1000-INICIO-F
013400     PERFORM 2000-CARGA-PROTEINA-I THRU 2000-CARGA-PROTEINA-F
013500             UNTIL WS-FIN-LECTURA
013600     CLOSE CONTADOR
013700
013800     PERFORM 3000-PROCESA-PROTEINA-I THRU 3000-PROCESA-PROTEINA-F
013900        VARYING WS-PX FROM 1 BY 1
014000        UNTIL WS-PX > WS-PROT-CANT
014100
014200     PERFORM 9999-FINAL-I THRU 9999-FINAL-F.
014300
014400 MAIN-PROGRAM-F. GOBACK.
014500
014600
014700*-------------------------------------------------------------
014800 1000-INICIO-I.
014900
015000     CALL 'PGMRUFEC' USING WS-FECHA-CORRIDA
015100     DISPLAY '==============================================='
015200     DISPLAY 'PGMD1GLY - DEPURACION DE SITIOS - '
015300              WS-FC-EDITADA
015400     DISPLAY '==============================================='
015500
015600     SET WS-NO-FIN-LECTURA TO TRUE
015700     MOVE 'S' TO WS-PRIMERA-LINEA
015800     MOVE ZEROES TO WS-PROT-CANT
015900
016000     OPEN INPUT CONTADOR
016100     IF FS-CONTADOR IS NOT EQUAL '00' THEN
016200        DISPLAY '* ERROR EN OPEN CONTADOR = ' FS-CONTADOR
016300        MOVE 9999 TO RETURN-CODE
016400        SET WS-FIN-LECTURA TO TRUE
016500     END-IF.
016600
016700 1000-INICIO-F. EXIT.
016800
016900
017000*-------------------------------------------------------------
017100 2000-CARGA-PROTEINA-I.
017200
017300     READ CONTADOR INTO CNT-LINEA-CONTADOR
017400
017500     EVALUATE FS-CONTADOR
017600        WHEN '00'
017700           IF ES-ENCABEZADO THEN
017800              MOVE 'N' TO WS-PRIMERA-LINEA
017900           ELSE
018000              ADD 1 TO WS-PROT-CANT
018100              MOVE CNT-PROTEINA TO WS-PROT-ID (WS-PROT-CANT)
018200           END-IF
018300        WHEN '10'
018400           SET WS-FIN-LECTURA TO TRUE
018500        WHEN OTHER
018600           DISPLAY '*ERROR EN LECTURA CONTADOR : ' FS-CONTADOR
018700           SET WS-FIN-LECTURA TO TRUE
018800     END-EVALUATE.
018900
019000 2000-CARGA-PROTEINA-F. EXIT.
019100
019200
019300*-------------------------------------------------------------
019400*  DEPURA EL DETALLE DE UNA PROTEINA (WS-PX)
019500 3000-PROCESA-PROTEINA-I.
019600
019700     PERFORM 3010-LEE-DETALLE-I THRU 3010-LEE-DETALLE-F
019800
019900     PERFORM 3100-DEPURA-LINEA-I THRU 3100-DEPURA-LINEA-F
020000        VARYING WS-LX FROM 1 BY 1
020100        UNTIL WS-LX > WS-LINEA-CANT
020200
020300     PERFORM 3200-REGRABA-DETALLE-I THRU 3200-REGRABA-DETALLE-F.
020400
020500 3000-PROCESA-PROTEINA-F. EXIT.
020600
020700
020800*-------------------------------------------------------------
020900*  ABRE Y BUFFEREA EN MEMORIA EL DETALLE COMPLETO DE LA
021000*  PROTEINA (LO VAMOS A REGRABAR MAS ABAJO EN 3200).
021100 3010-LEE-DETALLE-I.
021200
021300     MOVE SPACES TO WS-ARCH-DETALLE
021400     STRING WS-PROT-ID (WS-PX) DELIMITED BY SPACE
021500            '_PROTEOFORMS.TXT' DELIMITED BY SIZE
021600            INTO WS-ARCH-DETALLE
021700     END-STRING
021800
021900     MOVE ZEROES TO WS-LINEA-CANT
022000     SET WS-NO-FIN-LECTURA TO TRUE
022100
022200     OPEN INPUT DETALLE
022300     IF FS-DETALLE IS NOT EQUAL '00' THEN
022400        DISPLAY '* ERROR EN OPEN DETALLE = ' FS-DETALLE
022500                ' PROTEINA ' WS-PROT-ID (WS-PX)
022600        MOVE 9999 TO RETURN-CODE
022700        SET WS-FIN-LECTURA TO TRUE
022800     END-IF
022900
023000     PERFORM 3011-LEE-UNA-LINEA-I THRU 3011-LEE-UNA-LINEA-F
023100        UNTIL WS-FIN-LECTURA
023200
023300     CLOSE DETALLE.
023400
023500 3010-LEE-DETALLE-F. EXIT.
023600
023700 3011-LEE-UNA-LINEA-I.
023800
023900     READ DETALLE INTO PFD-LINEA-DETALLE
024000
024100     EVALUATE FS-DETALLE
024200        WHEN '00'
024300           ADD 1 TO WS-LINEA-CANT
024400           MOVE PFD-LINEA-DETALLE
024500                TO WS-LINEA-TEXTO (WS-LINEA-CANT)
024600           MOVE 'Y' TO WS-LINEA-VALIDA (WS-LINEA-CANT)
024700        WHEN '10'
024800           SET WS-FIN-LECTURA TO TRUE
024900        WHEN OTHER
025000           DISPLAY '*ERROR EN LECTURA DETALLE : ' FS-DETALLE
025100           SET WS-FIN-LECTURA TO TRUE
025200     END-EVALUATE.
025300
025400 3011-LEE-UNA-LINEA-F. EXIT.
025500
025600
025700*-------------------------------------------------------------
025800*  DEPURA UNA LINEA DEL BUFFER (UN TOKEN POR SITIO, GANA EL
025850*  PRIMER PEPTIDO QUE LO TRAE) Y LA COMPACTA
025900 3100-DEPURA-LINEA-I.
026000
026100     MOVE WS-LINEA-TEXTO (WS-LX) TO PFD-LINEA-DETALLE
026200     MOVE ZEROES TO WS-SEEN-CANT
026400     MOVE ZEROES TO WS-TOKEN-SUPERV-CANT
026500
026600     PERFORM 3110-DEPURA-TOKEN-I THRU 3110-DEPURA-TOKEN-F
026700        VARYING PFD-TX FROM 1 BY 1
026800        UNTIL PFD-TX > 100 OR PFD-TOKEN-SITIO (PFD-TX) = SPACES
026900
027000     PERFORM 3120-RECONSTRUYE-TOKEN-I
027100             THRU 3120-RECONSTRUYE-TOKEN-F
027200        VARYING PFD-TX FROM 1 BY 1
027300        UNTIL PFD-TX > 100
027400
027500     IF WS-TOKEN-SUPERV-CANT = 0 THEN
027600        MOVE 'N' TO WS-LINEA-VALIDA (WS-LX)
027700        DISPLAY WS-PROT-ID (WS-PX) ' ' PFD-PROTEOFORMA-ID
027800                ': proteoform line removed (fully duplicate)'
027900     ELSE
028000        MOVE PFD-LINEA-DETALLE TO WS-LINEA-TEXTO (WS-LX)
028100     END-IF.
028200
028300 3100-DEPURA-LINEA-F. EXIT.
028400
028500
028600*-------------------------------------------------------------
028700*  UN TOKEN DE LA LINEA ACTUAL: SE QUEDA SI ES EL PRIMERO CON
028800*  ESE SITIO, SE DESCARTA SI EL SITIO YA APARECIO ANTES.
028900 3110-DEPURA-TOKEN-I.
029000
029200
029300     PERFORM 3111-BUSCA-SITIO-VISTO-I
029400             THRU 3111-BUSCA-SITIO-VISTO-F
029500
029600     IF NOT TABLA-HALLADA THEN
029700        ADD 1 TO WS-SEEN-CANT
029800        MOVE PFD-TOKEN-SITIO (PFD-TX)
029900             TO WS-SEEN-SITIO (WS-SEEN-CANT)
030000        ADD 1 TO WS-TOKEN-SUPERV-CANT
030100        MOVE PFD-TOKEN-SITIO (PFD-TX)
030200             TO WS-TOKEN-TEMP-SITIO (WS-TOKEN-SUPERV-CANT)
030300        MOVE PFD-TOKEN-GLICANO (PFD-TX)
030400             TO WS-TOKEN-TEMP-GLICANO (WS-TOKEN-SUPERV-CANT)
030500     END-IF.
030600
030700 3110-DEPURA-TOKEN-F. EXIT.
030800
030900 3111-BUSCA-SITIO-VISTO-I.
031000
031100     MOVE ZERO TO WS-BANDERA-HALLADA
031200     SET WS-SX TO 1
031300
031400     PERFORM 3112-COMPARA-SITIO-I THRU 3112-COMPARA-SITIO-F
031500        UNTIL WS-SX > WS-SEEN-CANT OR TABLA-HALLADA.
031600
031700 3111-BUSCA-SITIO-VISTO-F. EXIT.
031800
031900 3112-COMPARA-SITIO-I.
032000
032100     IF WS-SEEN-SITIO (WS-SX) = PFD-TOKEN-SITIO (PFD-TX) THEN
032200        MOVE 1 TO WS-BANDERA-HALLADA
032300     ELSE
032400        SET WS-SX UP BY 1
032500     END-IF.
032600
032700 3112-COMPARA-SITIO-F. EXIT.
032800
032900
033000*-------------------------------------------------------------
033100*  RECONSTRUYE LA TABLA DE TOKENS DE LA LINEA SIN HUECOS:
033200*  LAS PRIMERAS WS-TOKEN-SUPERV-CANT CASILLAS QUEDAN CON LOS
033300*  TOKENS SOBREVIVIENTES, EL RESTO SE BLANQUEA.
033400 3120-RECONSTRUYE-TOKEN-I.
033500
033600     IF PFD-TX <= WS-TOKEN-SUPERV-CANT THEN
033700        MOVE WS-TOKEN-TEMP-SITIO (PFD-TX)
033800             TO PFD-TOKEN-SITIO (PFD-TX)
033900        MOVE WS-TOKEN-TEMP-GLICANO (PFD-TX)
034000             TO PFD-TOKEN-GLICANO (PFD-TX)
034100        MOVE '-'   TO PFD-TOKEN-GUION (PFD-TX)
034200        MOVE SPACE TO PFD-TOKEN-SEP (PFD-TX)
034300     ELSE
034400        MOVE SPACES TO PFD-TOKEN-SITIO (PFD-TX)
034500        MOVE SPACES TO PFD-TOKEN-GUION (PFD-TX)
034600        MOVE SPACES TO PFD-TOKEN-GLICANO (PFD-TX)
034700        MOVE SPACES TO PFD-TOKEN-SEP (PFD-TX)
034800     END-IF.
034900
035000 3120-RECONSTRUYE-TOKEN-F. EXIT.
035100
035200
035300*-------------------------------------------------------------
035400*  REGRABA EL DETALLE DE LA PROTEINA (SOLO LINEAS VALIDAS)
035500 3200-REGRABA-DETALLE-I.
035600
035700     OPEN OUTPUT DETALLE
035800     IF FS-DETALLE IS NOT EQUAL '00' THEN
035900        DISPLAY '* ERROR EN OPEN OUTPUT DETALLE = ' FS-DETALLE
036000                ' PROTEINA ' WS-PROT-ID (WS-PX)
036100        MOVE 9999 TO RETURN-CODE
036200     ELSE
036300        PERFORM 3210-ESCRIBE-LINEA-I THRU 3210-ESCRIBE-LINEA-F
036400           VARYING WS-LX FROM 1 BY 1
036500           UNTIL WS-LX > WS-LINEA-CANT
036600        CLOSE DETALLE
036700     END-IF.
036800
036900 3200-REGRABA-DETALLE-F. EXIT.
037000
037100 3210-ESCRIBE-LINEA-I.
037200
037300     IF LINEA-VALIDA (WS-LX) THEN
037400        WRITE REG-DETALLE FROM WS-LINEA-TEXTO (WS-LX)
037500     END-IF.
037600
037700 3210-ESCRIBE-LINEA-F. EXIT.
037800
037900
038000*-------------------------------------------------------------
038100 9999-FINAL-I.
038200
038300     DISPLAY 'PGMD1GLY - PROTEINAS DEPURADAS   : ' WS-PROT-CANT
038400     DISPLAY 'PGMD1GLY - FIN DE PROCESO'.
038500
038600 9999-FINAL-F. EXIT.
