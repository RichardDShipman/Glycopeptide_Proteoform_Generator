000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMR1GLY.
000300 AUTHOR. R. FERNANDEZ.
000400 INSTALLATION. LABORATORIO DE PROTEOMICA - CPD GLI.
000500 DATE-WRITTEN. 11/11/1993.
000600 DATE-COMPILED.
000700 SECURITY.  USO INTERNO - AREA SISTEMAS DEL LABORATORIO.
000800******************************************************************
000900*      PROG-0092 - NORMALIZACION DE ENCABEZADO DE EXTRACTO       *
000950*                  DE SITIOS DE GLICOSILACION                    *
001000*      ================================================         *
001100*  - LEE EL ARCHIVO CRUDO DE SITIOS DE GLICOSILACION (DDENTRA).  *
001200*  - SI EL ENCABEZADO YA TIENE LOS 3 NOMBRES CANONICOS (PROTEIN, *
001300*    GLYCOSYLATION_SITE, GLYCAN) NO HACE NADA Y AVISA.           *
001400*  - SI NO, REEMPLAZA SOLO ESOS 3 NOMBRES DE COLUMNA POR SU      *
001500*    NOMBRE CANONICO Y REGRABA EL ARCHIVO EN EL MISMO LUGAR.     *
001600*    LAS FILAS DE DATOS Y CUALQUIER OTRA COLUMNA NO SE TOCAN.    *
001700*  DEBE CORRERSE ANTES DE PGMG1GLY CUANDO EL ARCHIVO DE ORIGEN   *
001800*  TODAVIA TRAE LOS NOMBRES DE COLUMNA DE UNIPROTKB.             *
001900******************************************************************
002000*----  HISTORIAL DE CAMBIOS  ------------------------------------
002100* 11/11/1993 RFF PROG-0092  ALTA DEL PROGRAMA.                    PROG0092
002200* 03/05/1994 RFF PROG-0118  SE PERMITEN COLUMNAS ADICIONALES EN   PROG0118
002300*                           EL ENCABEZADO (ANTES SE ESPERABAN
002400*                           EXACTAMENTE 3 COLUMNAS).
002500* 19/01/1996 MAC PROG-0207  MENSAJE 'ALREADY RENAMED' NO SE       PROG0207
002600*                           EMITIA SI EL ORDEN DE LAS COLUMNAS
002700*                           CANONICAS VARIABA. CORREGIDO.
002800* 21/08/1998 JCP PROG-0262  *** AJUSTE Y2K ***  SE INCORPORA      PROG0262
002900*                           CALL A PGMRUFEC PARA EL SELLO DE
003000*                           FECHA DE CORRIDA EN EL LISTADO DE
003100*                           CONSOLA (VER RUTINA CENTRAL DE Y2K).
003200* 12/07/2001 MAC PROG-0296  SUBE EL MAXIMO DE LINEAS DE TRABAJO   PROG0296
003300*                           DE 2000 A CP-MAX-LINEAS (5000) POR
003400*                           CRECIMIENTO DEL EXTRACTO DE ORIGEN.
003500*------------------------------------------------------------------
003600
003700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT ARCH-CRUDO ASSIGN TO DDENTRA
004700     ORGANIZATION IS LINE SEQUENTIAL
004800     FILE STATUS  IS FS-CRUDO.
004900
005000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005100 DATA DIVISION.
005200 FILE SECTION.
005300
005400 FD  ARCH-CRUDO
005500     RECORDING MODE IS F.
005600 01  REG-CRUDO                    PIC X(200).
005700
005800 WORKING-STORAGE SECTION.
005900*=======================*
006000
006100*----------- CONSTANTES ------------------------------------------
006200 01  CT-CONSTANTES.
006300     05  CT-MAX-LINEAS         PIC 9(5) COMP    VALUE 5000.
006400     05  CT-MAX-COLUMNAS       PIC 9(3) COMP    VALUE 30.
006500     05  CT-NOM-CAN-PROTEINA   PIC X(20) VALUE 'protein'.
006600     05  CT-NOM-CAN-SITIO      PIC X(20)
006700                               VALUE 'glycosylation_site'.
006800     05  CT-NOM-CAN-GLICANO    PIC X(20) VALUE 'glycan'.
006900     05  CT-NOM-ORI-PROTEINA   PIC X(30)
007000                               VALUE 'uniprotkb_canonical_ac'.
007100     05  CT-NOM-ORI-SITIO      PIC X(30)
007200                           VALUE 'glycosylation_site_uniprotkb'.
007300     05  CT-NOM-ORI-GLICANO    PIC X(30) VALUE 'saccharide'.
007400
007500*----------- ARCHIVOS -----------------------------------------
007600 77  FS-CRUDO                 PIC XX       VALUE SPACES.
007700 77  WS-STATUS-FIN            PIC X.
007800     88  WS-FIN-LECTURA                    VALUE 'Y'.
007900     88  WS-NO-FIN-LECTURA                 VALUE 'N'.
008000
008100*----------- BUFFER COMPLETO DEL ARCHIVO ------------------------
008200 01  WS-LINEA-TABLA OCCURS 5000 TIMES
008300                            INDEXED BY WS-LX.
008400     05  WS-LINEA-TEXTO        PIC X(200).
008500 77  WS-LINEA-CANT             PIC 9(5) COMP    VALUE ZEROES.
008600
008700*----------- COLUMNAS DEL ENCABEZADO -----------------------------
008800 01  WS-COLUMNA-TABLA OCCURS 30 TIMES
008900                            INDEXED BY WS-CX.
009000     05  WS-COLUMNA-TEXTO      PIC X(40).
009100     05  WS-COLUMNA-LARGO      PIC 9(3) COMP.
009200 77  WS-COLUMNA-CANT           PIC 9(3) COMP    VALUE ZEROES.
009300 77  WS-PUNTERO                PIC 9(4) COMP    VALUE 1.
009400 77  WS-LARGO-LINEA            PIC 9(3) COMP    VALUE ZEROES.
009500
009600*----------- BANDERAS DE COLUMNAS CANONICAS ENCONTRADAS -----------
009700 77  WS-BANDERAS-ENCONTRADO    PIC XXX          VALUE 'NNN'.
009800 01  WS-BANDERAS-R REDEFINES WS-BANDERAS-ENCONTRADO.
009900     05  WS-HALLO-PROTEINA     PIC X.
010000     05  WS-HALLO-SITIO        PIC X.
010100     05  WS-HALLO-GLICANO      PIC X.
010200 77  WS-YA-RENOMBRADO          PIC X            VALUE 'N'.
010300     88  YA-RENOMBRADO                          VALUE 'Y'.
010400
010500*----------- VISTA PREVIA DE LINEA (AUDITORIA EN CONSOLA) ---------
010600 01  WS-LINEA-BUFFER.
010700     05  WS-LINEA-BUFFER-TXT   PIC X(200).
010800 01  WS-LINEA-BUFFER-R REDEFINES WS-LINEA-BUFFER.
010900     05  WS-LINEA-VISTA        PIC X(40).
011000     05  FILLER                PIC X(160).
011100
011200*----------- FECHA DE CORRIDA (CALL PGMRUFEC) ----------------------
011300 01  WS-FECHA-CORRIDA.
011400     05  WS-FC-SIGLO           PIC 99.
011500     05  WS-FC-ANIO            PIC 99.
011600     05  WS-FC-MES             PIC 99.
011700     05  WS-FC-DIA             PIC 99.
011800     05  WS-FC-EDITADA         PIC X(10).
011900 01  WS-FECHA-8 REDEFINES WS-FECHA-CORRIDA.
012000     05  WS-F8-AAAAMMDD        PIC 9(8).
012100     05  FILLER                PIC X(10).
012200
012300*////   COPYS  //////////////////////////////////////////////////
012400     COPY CPGLYPRM.
012500
012600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
012700 PROCEDURE DIVISION.
012800
012900 MAIN-PROGRAM-I.
013000
013100     PERFORM 1000-INICIO-I    THRU 1000-INICIO-F
013200     PERFORM 2000-VERIFICA-I  THRU 2000-VERIFICA-F
013300
013400     IF NOT YA-RENOMBRADO THEN
013500        PERFORM 3000-RENOMBRA-I THRU 3000-RENOMBRA-F
013600        PERFORM 4000-GRABA-I    THRU 4000-GRABA-F
013700     END-IF
013800
013900     PERFORM 9999-FINAL-I THRU 9999-FINAL-F.
014000
014100 MAIN-PROGRAM-F. GOBACK.
014200
014300
014400*-------------------------------------------------------------
014500 1000-INICIO-I.
014600
014700     CALL 'PGMRUFEC' USING WS-FECHA-CORRIDA
014800     DISPLAY '==============================================='
014900     DISPLAY 'PGMR1GLY - RENOMBRADO DE COLUMNAS - '
015000              WS-FC-EDITADA
015100     DISPLAY 'ARCHIVO A PROCESAR: ' CP-ARCHIVO-ENTRADA
015200     DISPLAY '==============================================='
015300
015400     SET WS-NO-FIN-LECTURA TO TRUE
015500     MOVE ZEROES TO WS-LINEA-CANT
015600
015700     OPEN INPUT ARCH-CRUDO
015800     IF FS-CRUDO IS NOT EQUAL '00' THEN
015900        DISPLAY '* ERROR EN OPEN ARCH-CRUDO = ' FS-CRUDO
016000        MOVE 9999 TO RETURN-CODE
016100        SET WS-FIN-LECTURA TO TRUE
016200     END-IF
016300
016400     PERFORM 1100-LEE-TODO-I THRU 1100-LEE-TODO-F
016500             UNTIL WS-FIN-LECTURA
016600
016700     CLOSE ARCH-CRUDO.
016800
016900 1000-INICIO-F. EXIT.
017000
017100
017200*-------------------------------------------------------------
017300 1100-LEE-TODO-I.
017400
017500     READ ARCH-CRUDO INTO WS-LINEA-BUFFER-TXT
017600
017700     EVALUATE FS-CRUDO
017800        WHEN '00'
017900           ADD 1 TO WS-LINEA-CANT
018000           MOVE WS-LINEA-BUFFER-TXT
018100                TO WS-LINEA-TEXTO (WS-LINEA-CANT)
018200        WHEN '10'
018300           SET WS-FIN-LECTURA TO TRUE
018400        WHEN OTHER
018500           DISPLAY '*ERROR EN LECTURA ARCH-CRUDO : ' FS-CRUDO
018600           SET WS-FIN-LECTURA TO TRUE
018700     END-EVALUATE.
018800
018900 1100-LEE-TODO-F. EXIT.
019000
019100
019200*-------------------------------------------------------------
019400*  CHEQUEA SI EL ENCABEZADO YA ESTA EN FORMATO CANONICO (SI YA
019500*  TIENE LOS 3 NOMBRES DE COLUMNA, NO HAY NADA QUE RENOMBRAR).
019550*  LA CANTIDAD DE COLUMNAS DEL ENCABEZADO NO ES FIJA (EL EXTRACTO
019600*  DE ORIGEN PUEDE TRAER COLUMNAS ADICIONALES QUE NO SE TOCAN -
019700*  VER PROG-0118), POR ESO SE DIVIDE POR COMAS DE A UNA COLUMNA
019800*  POR VEZ CON WS-PUNTERO, EN LUGAR DE UN UNSTRING DE CANTIDAD
019900*  FIJA DE CAMPOS.
020000 2000-VERIFICA-I.
020100
020200     MOVE 'NNN'   TO WS-BANDERAS-ENCONTRADO
020300     MOVE ZEROES  TO WS-COLUMNA-CANT
020400     MOVE 1       TO WS-PUNTERO
020500
020600     PERFORM 2001-CALCULA-LARGO-I THRU 2001-CALCULA-LARGO-F
020700
020800     PERFORM 2005-DIVIDE-ENCABEZADO-I THRU
020900             2005-DIVIDE-ENCABEZADO-F
021000        UNTIL WS-PUNTERO > WS-LARGO-LINEA
021100           OR WS-COLUMNA-CANT > CT-MAX-COLUMNAS
021200
021300     PERFORM 2010-CHEQUEA-COLUMNA-I THRU 2010-CHEQUEA-COLUMNA-F
021400        VARYING WS-CX FROM 1 BY 1
021500        UNTIL WS-CX > WS-COLUMNA-CANT
021600
021700     IF WS-HALLO-PROTEINA = 'Y' AND WS-HALLO-SITIO = 'Y'
021800        AND WS-HALLO-GLICANO = 'Y' THEN
021900        MOVE 'Y' TO WS-YA-RENOMBRADO
022000        DISPLAY 'already renamed'
022100     END-IF.
022200
022300 2000-VERIFICA-F. EXIT.
022400
022500 2001-CALCULA-LARGO-I.
022600
022700     MOVE 200 TO WS-LARGO-LINEA
022800
022900     PERFORM 2002-RETROCEDE-BLANCO-I THRU
023000             2002-RETROCEDE-BLANCO-F
023100        UNTIL WS-LARGO-LINEA = 0
023200           OR WS-LINEA-TEXTO (1) (WS-LARGO-LINEA:1) NOT = SPACE.
023300
023400 2001-CALCULA-LARGO-F. EXIT.
023500
023600 2002-RETROCEDE-BLANCO-I.
023700
023800     SUBTRACT 1 FROM WS-LARGO-LINEA.
023900
024000 2002-RETROCEDE-BLANCO-F. EXIT.
024100
024200 2005-DIVIDE-ENCABEZADO-I.
024300
024400     ADD 1 TO WS-COLUMNA-CANT
024500
024600     UNSTRING WS-LINEA-TEXTO (1) DELIMITED BY ','
024700        INTO WS-COLUMNA-TEXTO (WS-COLUMNA-CANT)
024800             COUNT IN WS-COLUMNA-LARGO (WS-COLUMNA-CANT)
024900        WITH POINTER WS-PUNTERO
025000     END-UNSTRING.
025100
025200 2005-DIVIDE-ENCABEZADO-F. EXIT.
025300
025400 2010-CHEQUEA-COLUMNA-I.
025500
025600     IF WS-COLUMNA-TEXTO (WS-CX) (1:WS-COLUMNA-LARGO (WS-CX))
025700           = CT-NOM-CAN-PROTEINA (1:7) THEN
025800        MOVE 'Y' TO WS-HALLO-PROTEINA
025900     END-IF
026000
026100     IF WS-COLUMNA-TEXTO (WS-CX) (1:WS-COLUMNA-LARGO (WS-CX))
026200           = CT-NOM-CAN-SITIO (1:18) THEN
026300        MOVE 'Y' TO WS-HALLO-SITIO
026400     END-IF
026500
026600     IF WS-COLUMNA-TEXTO (WS-CX) (1:WS-COLUMNA-LARGO (WS-CX))
026700           = CT-NOM-CAN-GLICANO (1:6) THEN
026800        MOVE 'Y' TO WS-HALLO-GLICANO
026900     END-IF.
027000
027100 2010-CHEQUEA-COLUMNA-F. EXIT.
027200
027300
027400*-------------------------------------------------------------
027500*  REEMPLAZA LOS NOMBRES DE COLUMNA POR SU EQUIVALENTE CANONICO
027550*  Y REGRABA EL ENCABEZADO.
027600 3000-RENOMBRA-I.
027700
027800     PERFORM 3010-RENOMBRA-COLUMNA-I THRU 3010-RENOMBRA-COLUMNA-F
027900        VARYING WS-CX FROM 1 BY 1
028000        UNTIL WS-CX > WS-COLUMNA-CANT
028100
028200     MOVE SPACES TO WS-LINEA-TEXTO (1)
028300     MOVE 1      TO WS-PUNTERO
028400
028500     PERFORM 3020-ARMA-ENCABEZADO-I THRU 3020-ARMA-ENCABEZADO-F
028600        VARYING WS-CX FROM 1 BY 1
028700        UNTIL WS-CX > WS-COLUMNA-CANT.
028800
028900 3000-RENOMBRA-F. EXIT.
029000
029100 3010-RENOMBRA-COLUMNA-I.
029200
029300     IF WS-COLUMNA-TEXTO (WS-CX) (1:WS-COLUMNA-LARGO (WS-CX))
029400           = CT-NOM-ORI-PROTEINA (1:22) THEN
029500        MOVE CT-NOM-CAN-PROTEINA TO WS-COLUMNA-TEXTO (WS-CX)
029600        MOVE 7 TO WS-COLUMNA-LARGO (WS-CX)
029700     END-IF
029800
029900     IF WS-COLUMNA-TEXTO (WS-CX) (1:WS-COLUMNA-LARGO (WS-CX))
030000           = CT-NOM-ORI-SITIO (1:28) THEN
030100        MOVE CT-NOM-CAN-SITIO TO WS-COLUMNA-TEXTO (WS-CX)
030200        MOVE 18 TO WS-COLUMNA-LARGO (WS-CX)
030300     END-IF
030400
030500     IF WS-COLUMNA-TEXTO (WS-CX) (1:WS-COLUMNA-LARGO (WS-CX))
030600           = CT-NOM-ORI-GLICANO (1:10) THEN
030700        MOVE CT-NOM-CAN-GLICANO TO WS-COLUMNA-TEXTO (WS-CX)
030800        MOVE 6 TO WS-COLUMNA-LARGO (WS-CX)
030900     END-IF.
031000
031100 3010-RENOMBRA-COLUMNA-F. EXIT.
031200
031300 3020-ARMA-ENCABEZADO-I.
031400
031500     STRING WS-COLUMNA-TEXTO (WS-CX)
031600               (1:WS-COLUMNA-LARGO (WS-CX)) DELIMITED BY SIZE
031700            INTO WS-LINEA-TEXTO (1)
031800            WITH POINTER WS-PUNTERO
031900     END-STRING
032000
032100     IF WS-CX < WS-COLUMNA-CANT THEN
032200        STRING ',' DELIMITED BY SIZE
032300               INTO WS-LINEA-TEXTO (1)
032400               WITH POINTER WS-PUNTERO
032500        END-STRING
032600     END-IF.
032700
032800 3020-ARMA-ENCABEZADO-F. EXIT.
032900
033000
033100*-------------------------------------------------------------
033200 4000-GRABA-I.
033300
033400     OPEN OUTPUT ARCH-CRUDO
033500     IF FS-CRUDO IS NOT EQUAL '00' THEN
033600        DISPLAY '* ERROR EN OPEN OUTPUT ARCH-CRUDO = ' FS-CRUDO
033700        MOVE 9999 TO RETURN-CODE
033800     ELSE
033900        PERFORM 4010-ESCRIBE-LINEA-I THRU 4010-ESCRIBE-LINEA-F
034000           VARYING WS-LX FROM 1 BY 1
034100           UNTIL WS-LX > WS-LINEA-CANT
034200        CLOSE ARCH-CRUDO
034300        DISPLAY 'renamed and saved'
034400     END-IF.
034500
034600 4000-GRABA-F. EXIT.
034700
034800 4010-ESCRIBE-LINEA-I.
034900
035000     WRITE REG-CRUDO FROM WS-LINEA-TEXTO (WS-LX).
035100
035200 4010-ESCRIBE-LINEA-F. EXIT.
035300
035400
035500*-------------------------------------------------------------
035600 9999-FINAL-I.
035700
035800     DISPLAY 'PGMR1GLY - LINEAS PROCESADAS: ' WS-LINEA-CANT
035900     DISPLAY 'PGMR1GLY - FIN DE PROCESO'.
036000
036100 9999-FINAL-F. EXIT.
