000100******************************************************************
000200*    COPY CPGLYPRM
000300*    PARAMETROS DEL LOTE - GENERADOR DE PROTEOFORMAS (GLI)
000400*    EQUIVALENTE A PARM DE EJECUCION, FIJADO POR DEFINICION DE
000500*    DATOS (NO SE USA ACCEPT ... FROM ARGUMENT-VALUE NI JCL PARM).
000600*    MODIFICAR LOS VALUES SEGUN LA CORRIDA A EJECUTAR.
000700******************************************************************
000800 01  CP-GLY-PARAMETROS.
000900     05  CP-ARCHIVO-ENTRADA        PIC X(60)
001000                                    VALUE 'GLYCOPEP.DAT'.
001100     05  CP-LIMITE-PROTEOFORMAS    PIC 9(09) COMP
001200                                    VALUE 100.
001300     05  FILLER                    PIC X(10) VALUE SPACES.
