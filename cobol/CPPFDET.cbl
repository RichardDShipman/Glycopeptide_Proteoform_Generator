000100******************************************************************
000200*    COPY CPPFDET
000300*    LAYOUT REGISTRO DETALLE DE PROTEOFORMAS (DETALLE POR
000400*    PROTEINA). ARCHIVO <PROTEINA>_PROTEOFORMS.TXT
000500*    LARGO 2736 BYTES - ORGANIZACION LINE SEQUENTIAL
000600*    UNA LINEA POR PROTEOFORMA GENERADA. LA LISTA DE SITIOS SE
000700*    GUARDA EN UNA TABLA DE HASTA CP-MAX-PEPTIDOS (100) CASILLAS
000800*    FIJAS DE 27 BYTES ("SITIO-GLICANO "), LAS CASILLAS SOBRANTES
000900*    QUEDAN EN BLANCO. LA DEPURACION DE SITIOS DUPLICADOS COMPACTA
001000*    LAS CASILLAS QUE SOBREVIVEN AL PRINCIPIO DE LA TABLA PARA QUE
001100*    LA LISTA SIGA SIENDO CONTIGUA (SIN HUECOS) AL SER RELEIDA.
001200******************************************************************
001300 01  PFD-LINEA-DETALLE             PIC X(2736).
001400 01  REG-DETALLE-PROTEOF REDEFINES PFD-LINEA-DETALLE.
001500     05  PFD-PROTEOFORMA-ID         PIC X(30).
001600     05  FILLER                     PIC X(02) VALUE ', '.
001700     05  PFD-TOKEN-TABLA OCCURS 100 TIMES
001800                                    INDEXED BY PFD-TX.
001900         10  PFD-TOKEN-SITIO        PIC X(05).
002000         10  PFD-TOKEN-GUION        PIC X(01) VALUE '-'.
002100         10  PFD-TOKEN-GLICANO      PIC X(20).
002200         10  PFD-TOKEN-SEP          PIC X(01) VALUE SPACE.
002300     05  FILLER                     PIC X(04) VALUE SPACES.
